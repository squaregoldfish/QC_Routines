000100******************************************************************
000200* QCPARMS  -- STEUERPARAMETER FUER KONSTANTWERT-QC
000300*                                                                *
000400* Ein einziger Satz je Lauf, einmal zu Laufbeginn gelesen.       *
000500*                                                                *
000600* Herkunft     :: QC-Subsystem, Parametrierungsdatei             *
000700* Satzlaenge   :: 30 Byte, feste Laenge, Zeilen-sequentiell      *
000800******************************************************************
000900*--------------------------------------------------------------*
001000* Aenderungen                                                   *
001100*--------------------------------------------------------------*
001200*G.00.00|1986-04-02| hw  | Neuerstellung (QCSYS-14)
001300*--------------------------------------------------------------*
001400 01  QC-CONTROL-PARAMETERS.
001500*            max. Minuten, die ein Wert konstant bleiben darf,
001600*            bevor der Lauf als schlecht (BAD) markiert wird
001700     05  QCP-MAX-DURATION         PIC 9(05).
001800*            Name der geprueften Spalte (nur informativ -- diese
001900*            Routine prueft stets das feste Feld QCI-CHECK-VALUE)
002000     05  QCP-COLUMN-NAME          PIC X(20).
002100*            Fuellbytes auf Satzlaenge 30
002200     05  FILLER                   PIC X(05).

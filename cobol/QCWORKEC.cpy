000100******************************************************************
000200* QCWORKEC -- ZWISCHENDATEI "LAUFENDER BEREICH" (WORKFILE)
000300*                                                                *
000400* Loest ab G.06.00 die feste WORKING-STORAGE-Tabelle QC-RUN-     *
000500* TABLE/QC-RUN-ENTRY ab: jeder Satz eines 'laufenden Bereichs'   *
000600* wird, WAEHREND er gelesen wird, sofort in Lesereihenfolge auf  *
000700* diese Zwischendatei geschrieben, statt in einer Tabelle fester *
000800* Groesse gepuffert zu werden.  Nach Abschluss des Bereichs      *
000900* (Dauerpruefung bereits gelaufen, Flag steht fest) wird die     *
001000* Zwischendatei noch einmal von vorn gelesen und JEDER Satz,     *
001100* wieder in genau dieser Reihenfolge, nach OUTFILE geschrieben.  *
001200*                                                                *
001300* Damit entfaellt die frueher noetige Fallunterscheidung "passt  *
001400* noch in den Puffer / passt nicht mehr" vollstaendig: ein       *
001500* Bereich kann beliebig lang werden, OUTFILE bleibt in jedem     *
001600* Fall in Lesereihenfolge, und JEDER Satz erhaelt das Flag, das  *
001700* die Dauerpruefung fuer den GESAMTEN Bereich ermittelt hat.     *
001800*                                                                *
001900* Herkunft     :: QC-Subsystem, Konstantwert-Pruefung            *
002000* Satzlaenge   :: 40 Byte, feste Laenge, Zeilen-sequentiell      *
002100******************************************************************
002200*--------------------------------------------------------------*
002300* Aenderungen                                                   *
002400*--------------------------------------------------------------*
002500*G.06.00|1999-11-02| mf  | Neuerstellung (QCSYS-125) -- ersetzt
002600*                        | die feste Pufferung in QC-RUN-TABLE;
002700*                        | s. QCCVL0M, Aenderung G.06.00
002800*--------------------------------------------------------------*
002900 01  QC-WORK-RECORD.
003000*            laufende Zeilennummer, wie QC-INPUT-RECORD/QC-OUTPUT-
003100*            RECORD -- identisch durchgereicht, keine Umrechnung
003200     05  QCW-LINE-NUMBER          PIC 9(06).
003300     05  QCW-RECORD-DATE          PIC 9(08).
003400     05  QCW-RECORD-TIME          PIC 9(06).
003500     05  QCW-CHECK-VALUE-TEXT     PIC X(16).
003600*            Fuellbytes auf Satzlaenge 40
003700     05  FILLER                   PIC X(04).

000100******************************************************************
000200* QCINREC  -- EINGABESATZ FUER KONSTANTWERT-QC (ConstantValue)
000300*                                                                *
000400* Ein Satz je Instrumenten-Messung, sortiert nach Messzeitpunkt  *
000500* (aufsteigend) -- die Sortierung selbst wird NICHT durch diese  *
000600* Routine vorgenommen, sie wird als gegeben vorausgesetzt.       *
000700*                                                                *
000800* Herkunft     :: QC-Subsystem, Messdaten-Einlesestufe           *
000900* Satzlaenge   :: 80 Byte, feste Laenge, Zeilen-sequentiell      *
001000******************************************************************
001100*--------------------------------------------------------------*
001200* Aenderungen                                                   *
001300*--------------------------------------------------------------*
001400*G.00.00|1986-04-02| hw  | Neuerstellung (QCSYS-14)
001500*G.00.01|1991-09-17| km  | Feld QCI-RECORD-FLAG ergaenzt (QCSYS-58
001600*--------------------------------------------------------------*
001700 01  QC-INPUT-RECORD.
001800*            laufende Zeilennummer des Satzes in der Eingabedatei
001900     05  QCI-LINE-NUMBER          PIC 9(06).
002000*            Messdatum, Format CCYYMMDD
002100     05  QCI-RECORD-DATE          PIC 9(08).
002200*            Messzeit, Format HHMMSS
002300     05  QCI-RECORD-TIME          PIC 9(06).
002400*            Position der Messung (Dezimalgrad, 6 Nachkommast.)
002500     05  QCI-LONGITUDE            PIC S9(03)V9(06).
002600     05  QCI-LATITUDE             PIC S9(03)V9(06).
002700*            zu pruefender Messwert (die "gepruefte" Spalte)
002800     05  QCI-CHECK-VALUE          PIC S9(07)V9(04).
002900*            Messwert wie urspruenglich eingelesen (Text)
003000     05  QCI-CHECK-VALUE-TEXT     PIC X(16).
003100*            aktuell schlechtestes Flag des Satzes
003200     05  QCI-RECORD-FLAG          PIC X(01).
003300         88  QCI-FLAG-GOOD                VALUE "G".
003400         88  QCI-FLAG-QUESTIONABLE        VALUE "Q".
003500         88  QCI-FLAG-BAD                 VALUE "B".
003600*            Fuellbytes auf Satzlaenge 80
003700     05  FILLER                   PIC X(14).

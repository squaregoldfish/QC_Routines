000100******************************************************************
000200* QCCVL0M -- KONSTANTWERT-QC (ConstantValue) FUER MESSREIHEN
000300******************************************************************
000400
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID.     QCCVL0M.
000800 AUTHOR.         H. WEISKIRCHEN.
000900 INSTALLATION.   MARITIMES DATENZENTRUM NORD, RECHENZENTRUM.
001000 DATE-WRITTEN.   02.04.1986.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH DES QC-SUBSYSTEMS.
001300
001400******************************************************************
001500* Kurzbeschreibung :: Pruefung 'Konstanter Wert' innerhalb einer
001600*                     Messreihe (ConstantValue-Routine)
001700* Auftrag          :: QCSYS-14
001800* Package          :: QCBATCH
001900*
002000* Programmbeschreibung
002100* --------------------
002200*
002300* Liest die Eingabedatei QCI (ein Satz je Instrumentenmessung, in
002400* aufsteigender Zeitfolge) und sucht je Lauf ('current run') nach
002500* Folgen von mindestens 3 aufeinanderfolgenden Saetzen mit genau
002600* demselben Pruefwert (QCI-CHECK-VALUE).  Ueberschreitet die Zeit-
002700* spanne zwischen dem ersten und dem letzten Satz einer solchen
002800* Folge die in den Steuerparametern (QCPARMS) vorgegebene Hoechst-
002900* dauer in Minuten, werden alle Saetze der Folge als SCHLECHT (B)
003000* markiert und mit einem erlaeuternden Hinweistext versehen.
003100*
003200* Ein am Dateiende noch offener ('current run') Bereich wird NICHT
003300* mehr auf die Hoechstdauer geprueft -- dies ist eine bewusste
003400* Entscheidung der Fachseite aus der Einfuehrungszeit (QCSYS-14)
003500* und KEIN Fehler dieses Programms.
003600*
003700* Die Saetze eines noch offenen Bereichs werden NICHT in einer
003800* Tabelle fester Groesse gepuffert, sondern laufend auf die
003900* Zwischendatei QC-WORK-RECORD geschrieben (s. QCWORKEC); ein
004000* Bereich kann dadurch beliebig lang werden, ohne dass auch nur
004100* ein Satz nach OUTFILE geschrieben wird, bevor das Ergebnis der
004200* Dauerpruefung fuer den GESAMTEN Bereich feststeht.  Erst dann
004300* wird die Zwischendatei noch einmal von vorn gelesen und satz-
004400* weise, in genau der urspruenglichen Lesereihenfolge, nach
004500* OUTFILE uebertragen (Aenderung G.06.00/QCSYS-125 unten).
004600*
004700* Aufruf: RUN QCCVL0M  (liest QCPARMS/QCI, erzeugt QCO)
004800*
004900* Aenderungen (Version und Datum in Feld K-VERSION aendern)
005000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
005100*-----------------------------------------------------------------
005200* Vers.   | Datum      | von | Kommentar
005300*---------|------------|-----|------------------------------------
005400* G.00.00 | 1986-04-02 | hw  | Neuerstellung (QCSYS-14); Erstfas-
005500*         |            |     | sung liest die Messreihe und ver-
005600*         |            |     | gleicht jeden Satz nur gegen den
005700*         |            |     | unmittelbaren Vorgaenger
005800* G.01.00 | 1987-11-20 | hw  | Mindestlaenge des Laufs auf 3 Saetz
005900*         |            |     | festgelegt (QCSYS-21) -- vorher
006000*         |            |     | fuehrten 2-Satz-Folgen bei geringer
006100*         |            |     | Abtastrate zu Fehlalarmen
006200* G.01.01 | 1989-02-14 | hw  | QC-RUN-MAX von 500 auf 2000 erhoeht
006300*         |            |     | laengste an der Bojenkette Deutsche
006400*         |            |     | Bucht beobachtete Sensorblockade
006500*         |            |     | (QCSYS-37)
006600* G.02.00 | 1991-09-17 | km  | Feld QCI-RECORD-FLAG ergaenzt,
006700*         |            |     | Vorbereitung fuer nachgelagerte
006800*         |            |     | QC-Routinen im selben Batchlauf
006900*         |            |     | (QCSYS-58)
007000* G.02.01 | 1992-05-06 | km  | Abbruch bei MAX-DURATION nicht
007100*         |            |     | numerisch oder <= 0 (QCSYS-63)
007200* G.03.00 | 1994-11-08 | rf  | QCO-MESSAGE auf 80 Byte erweitert,
007300*         |            |     | die alten 40 Byte reichten fuer
007400*         |            |     | lange Dauertexte nicht aus
007500*         |            |     | (QCSYS-81)
007600* G.03.01 | 1996-01-29 | rf  | Dauerberechnung auf julianische
007700*         |            |     | Tageszahl umgestellt, vorher bei
007800*         |            |     | Monatswechsel innerhalb eines
007900*         |            |     | Bereichs fehlerhaft (QCSYS-94)
008000* G.03.02 | 1998-08-03 | bs  | Jahr-2000-Pruefung durchgefuehrt:
008100*         |            |     | Datumsfelder bereits CCYYMMDD,
008200*         |            |     | keine Aenderung noetig, Vermerk
008300*         |            |     | zu den Akten genommen (QCSYS-103)
008400* G.04.00 | 1999-03-11 | bs  | Laufende Zusammenfassung am
008500*         |            |     | Laufende ergaenzt (QCSYS-109)
008600* G.05.00 | 1999-09-21 | mf  | Pufferueberlauf bei sehr langen
008700*         |            |     | Bereichen liess Saetze ueber
008800*         |            |     | QC-RUN-MAX bisher STILLSCHWEIGEND
008900*         |            |     | unter den Tisch fallen (Daten-
009000*         |            |     | verlust, von der Fachabteilung bei
009100*         |            |     | einer Revision entdeckt).  Ueber-
009200*         |            |     | laufsaetze werden jetzt sofort un-
009300*         |            |     | geflaggt geschrieben; QC-RUN-LAST-
009400*         |            |     | DATE/-TIME in QCRUNBUF ergaenzt,
009500*         |            |     | damit die Dauerpruefung weiterhin
009600*         |            |     | das tatsaechliche letzte Satzdatum
009700*         |            |     | verwendet (QCSYS-118)
009800* G.06.00 | 1999-11-02 | mf  | Feste Pufferung
009900*         |            |     | (QC-RUN-TABLE/-ENTRY, QC-RUN-MAX)
010000*         |            |     | ganz entfernt: Saetze eines offenen
010100*         |            |     | Bereichs liefen bei Ueberlauf
010200*         |            |     | direkt und VOR dem gepufferten Teil
010300*         |            |     | desselben Bereichs nach OUTFILE --
010400*         |            |     | Ausgabe geriet ausser Reihenfolge,
010500*         |            |     | und ein nachtraeglich als SCHLECHT
010600*         |            |     | erkannter Bereich liess die schon
010700*         |            |     | geschriebenen Ueberlaufsaetze fuer
010800*         |            |     | immer auf GUT stehen (QCSYS-125).
010900*         |            |     | Satzpufferung laeuft jetzt ueber
011000*         |            |     | die Zwischendatei QC-WORK-RECORD
011100*         |            |     | (s. QCWORKEC); OUTFILE wird erst
011200*         |            |     | nach Feststehen des Flags fuer den
011300*         |            |     | GESAMTEN Bereich geschrieben, stets
011400*         |            |     | in Lesereihenfolge
011500*-----------------------------------------------------------------
011600******************************************************************
011700
011800 ENVIRONMENT DIVISION.
011900 CONFIGURATION SECTION.
012000*  ---> C01 bedient den Formularvorschub des Operator-Protokolls,
012100*       SWITCH-15/ANZEIGE-VERSION dient nur der Versionsabfrage
012200*       (UPSI-SCHALTER 15 am Terminal gesetzt: Programm zeigt nur
012300*       Modul/Version und beendet sich sofort).  UPSI-0/QC-TESTLAU
012400*       ist fuer einen kuenftigen Testlaufmodus reserviert, wird
012500*       in dieser Version noch nicht abgefragt.  CLASS QC-ZIFFERN
012600*       ist als Reserve fuer eine spaetere Ziffernpruefung des
012700*       COLUMN-NAME-Parameters angelegt (noch ungenutzt, vgl. die
012800*       gleichartige ALPHNUM-Klasse der uebrigen QC-Programme).
012900 SPECIAL-NAMES.
013000     C01 IS TOP-OF-FORM
013100     SWITCH-15 IS ANZEIGE-VERSION
013200         ON STATUS IS SHOW-VERSION
013300     UPSI-0 ON STATUS IS QC-TESTLAUF
013400     CLASS QC-ZIFFERN IS "0123456789".
013500
013600 INPUT-OUTPUT SECTION.
013700 FILE-CONTROL.
013800*  ---> INFILE: Messreihe, aufsteigend nach Zeit sortiert; die
013900*       Sortierung selbst wird von diesem Programm vorausgesetzt,
014000*       nicht erzeugt.
014100     SELECT INPUT-FILE       ASSIGN TO "INFILE"
014200            ORGANIZATION  IS LINE SEQUENTIAL
014300            FILE STATUS   IS FILE-STATUS.
014400
014500*  ---> OUTFILE: Echo jedes Eingabesatzes plus QC-Ergebnis, ein
014600*       Ausgabesatz je Eingabesatz, ohne Ausnahme (s. G.06.00).
014700     SELECT OUTPUT-FILE      ASSIGN TO "OUTFILE"
014800            ORGANIZATION  IS LINE SEQUENTIAL
014900            FILE STATUS   IS OUT-FILE-STATUS.
015000
015100*  ---> PARMFILE: genau ein Satz Steuerparameter je Lauf.
015200     SELECT PARAMETER-FILE   ASSIGN TO "PARMFILE"
015300            ORGANIZATION  IS LINE SEQUENTIAL
015400            FILE STATUS   IS PARM-FILE-STATUS.
015500
015600*  ---> QCWORK: Zwischendatei fuer den z.Zt. offenen Bereich (seit
015700*       G.06.00); wird je Bereich neu angelegt und nach Abschluss
015800*       des Bereichs wieder gelesen, s. C210/C400/C405.
015900    SELECT WORK-FILE        ASSIGN TO "QCWORK"
016000           ORGANIZATION  IS LINE SEQUENTIAL
016100           FILE STATUS   IS WORK-FILE-STATUS.
016200
016300 DATA DIVISION.
016400 FILE SECTION.
016500
016600*--------------------------------------------------------------*
016700* INFILE  -- Messreihe, ein Satz je Instrumentenmessung          *
016800*--------------------------------------------------------------*
016900 FD  INPUT-FILE.
017000     COPY QCINREC OF "=QCCPYLIB".
017100
017200*--------------------------------------------------------------*
017300* OUTFILE -- Echo + QC-Ergebnis, ein Satz je Eingabesatz         *
017400*--------------------------------------------------------------*
017500 FD  OUTPUT-FILE.
017600     COPY QCOUTREC OF "=QCCPYLIB".
017700
017800*--------------------------------------------------------------*
017900* PARMFILE -- Steuerparameter, ein Satz je Lauf                  *
018000*--------------------------------------------------------------*
018100 FD  PARAMETER-FILE.
018200     COPY QCPARMS OF "=QCCPYLIB".
018300
018400*--------------------------------------------------------------*
018500* QCWORK  -- Zwischendatei 'laufender Bereich' (s. QCWORKEC)     *
018600*--------------------------------------------------------------*
018700FD  WORK-FILE.
018800    COPY QCWORKEC OF "=QCCPYLIB".
018900
019000 WORKING-STORAGE SECTION.
019100
019200*--------------------------------------------------------------*
019300* Zaehl-/Vergleichsfelder 'laufender Bereich' (current run) -- s.
019400* QCRUNBUF.  Die Saetze stehen seit G.06.00 NICHT mehr hier,
019500* sondern laufend in der Zwischendatei QC-WORK-RECORD (s.
019600* QCWORKEC); diese Gruppe fuehrt nur noch Zaehler, den
019700* Vergleichswert sowie Datum/Zeit des ersten und des (bislang)
019800* letzten Satzes.
019900*--------------------------------------------------------------*
020000 COPY QCRUNBUF OF "=QCCPYLIB".
020100
020200*--------------------------------------------------------------*
020300* Eigenstaendige Zaehl- und Arbeitsfelder (77-Ebene) -- diese
020400* Felder gehoeren zu keiner zusammengehoerigen Satzstruktur und
020500* werden deshalb, wie im Haus ueblich fuer reine Einzaehler und
020600* Schalter, als eigenstaendige 77-Datenelemente gefuehrt und
020700* nicht kuenstlich in eine 01-Gruppe gezwungen.
020800*--------------------------------------------------------------*
020900 77          C9-RECORDS-READ      PIC S9(09) COMP VALUE ZERO.
021000*            Anzahl der aus INFILE gelesenen Saetze (Totalzaehler)
021100 77          C9-RECORDS-FLAGGED   PIC S9(09) COMP VALUE ZERO.
021200*            Anzahl der von dieser Routine als SCHLECHT markierten
021300*            Saetze (fuer die Zusammenfassung in C500-SUMMARY)
021400 77          W-ELAPSED-MINUTEN    PIC S9(07)V9(04) VALUE ZERO.
021500*            errechnete Dauer (in Minuten, mit Nachkommastellen)
021600*            des zuletzt geprueften Bereichs, s. C310-ELAPSED-
021700*            MINUTEN; wird je Dauerpruefung neu besetzt
021800
021900*--------------------------------------------------------------*
022000* Comp-Felder: Praefix Cn mit n = Anzahl Digits.  Dienen aus-
022100* schliesslich der Julianischen-Tageszahl-Arithmetik in
022200* C310/C311 (s. dort); je zwei Felder fuer den ersten und den
022300* letzten Satz des gerade geprueften Bereichs.
022400*--------------------------------------------------------------*
022500 01          COMP-FELDER.
022600*            Jahr/Monat/Tag/Hilfsfaktor des Datums, das gerade in
022700*            eine Julianische Tageszahl umgerechnet wird (C311)
022800     05      C4-JDN-CCYY          PIC S9(04) COMP.
022900     05      C4-JDN-MM            PIC S9(04) COMP.
023000     05      C4-JDN-DD            PIC S9(04) COMP.
023100     05      C4-JDN-MONFAKT       PIC S9(04) COMP.
023200*            Ergebnis der laufenden Umrechnung (C311) bzw. die
023300*            beiden gemerkten Werte fuer ersten/letzten Satz
023400     05      C9-JDN-RESULT        PIC S9(09) COMP.
023500     05      C9-JDN-FIRST         PIC S9(09) COMP.
023600     05      C9-JDN-LAST          PIC S9(09) COMP.
023700*            Tagessekunden (seit Mitternacht) des ersten/letzten
023800*            Satzes, addiert zur Tagesdifferenz in C310
023900     05      C9-SEK-TAG-FIRST     PIC S9(09) COMP.
024000     05      C9-SEK-TAG-LAST      PIC S9(09) COMP.
024100*            Gesamte verstrichene Sekunden zwischen erstem und
024200*            letztem Satz (18 Stellen, falls ein Bereich ueber
024300*            sehr viele Tage offen bliebe -- in der Praxis nie
024400*            annaehernd ausgeschoepft, aber so vom Vorgaenger-
024500*            programm uebernommen)
024600     05      C18-ELAPSED-SEKUNDEN PIC S9(18) COMP VALUE ZERO.
024700     05      FILLER               PIC X(01).
024800
024900*--------------------------------------------------------------*
025000* Arbeitsfelder: Praefix W                                       *
025100*--------------------------------------------------------------*
025200 01          ARBEITSFELDER.
025300*            zusammengebauter Hinweistext fuer einen als SCHLECHT
025400*            markierten Bereich, s. C320-BUILD-MESSAGE
025500     05      W-MESSAGE-TEXT       PIC X(80).
025600     05      FILLER               PIC X(05).
025700
025800*--------------------------------------------------------------*
025900* Display-Felder (Druckaufbereitung): Praefix D                  *
026000*--------------------------------------------------------------*
026100 01          DISPLAY-FELDER.
026200*            editierte Hoechstdauer, fuer Hinweistext und Summary
026300     05      D-MAXDAUER           PIC ZZZZ9.
026400*            editierte Dauer des gerade geprueften Bereichs
026500     05      D-ELAPSED            PIC ZZZZ9.9999.
026600*            editierte Gesamt- und Markierungszaehler (Summary)
026700     05      D-LESE-ANZ           PIC ZZZZZZZZ9.
026800     05      D-FLAG-ANZ           PIC ZZZZZZZZ9.
026900     05      FILLER               PIC X(05).
027000
027100*--------------------------------------------------------------*
027200* Felder mit konstantem Inhalt: Praefix K                        *
027300*--------------------------------------------------------------*
027400 01          KONSTANTE-FELDER.
027500     05      K-MODUL              PIC X(08) VALUE "QCCVL0M".
027600     05      K-VERSION            PIC X(08) VALUE "G.06.00 ".
027700     05      FILLER               PIC X(04).
027800
027900*--------------------------------------------------------------*
028000* Schalter / Statusfelder                                        *
028100*--------------------------------------------------------------*
028200 01          SCHALTER.
028300     05      FILE-STATUS          PIC X(02).
028400         88  FILE-OK                         VALUE "00".
028500         88  FILE-EOF                        VALUE "10".
028600     05      OUT-FILE-STATUS      PIC X(02).
028700         88  OUT-FILE-OK                     VALUE "00".
028800     05      PARM-FILE-STATUS     PIC X(02).
028900         88  PARM-FILE-OK                    VALUE "00".
029000     05      WORK-FILE-STATUS     PIC X(02).
029100         88  WORK-FILE-OK                    VALUE "00".
029200         88  WORK-FILE-EOF                   VALUE "10".
029300     05      PRG-STATUS           PIC 9      VALUE ZERO.
029400         88  PRG-OK                          VALUE ZERO.
029500         88  PRG-ABBRUCH                     VALUE 1.
029600     05      RUN-OPEN-FLAG        PIC 9      VALUE ZERO.
029700         88  RUN-IS-EMPTY                    VALUE ZERO.
029800         88  RUN-IS-OPEN                     VALUE 1.
029900     05      RUN-FLAG-SW          PIC 9      VALUE ZERO.
030000         88  RUN-NOT-FLAGGED                 VALUE ZERO.
030100         88  RUN-FLAGGED                     VALUE 1.
030200     05      FILLER               PIC X(05).
030300
030400*--------------------------------------------------------------*
030500* Datum/Zeit-Zerlegung fuer die Dauerberechnung (s. C310/C311).  *
030600* Je zwei Felder (erster/letzter Satz des Bereichs), jedes per   *
030700* REDEFINES in CCYY/MM/DD bzw. HH/MI/SS zerlegt, da diese
030800* Version keine intrinsischen FUNCTIONs verwendet.
030900*--------------------------------------------------------------*
031000 01          WS-DATE1             PIC 9(08).
031100 01          WS-DATE1-G REDEFINES WS-DATE1.
031200     05      WS-DATE1-CCYY        PIC 9(04).
031300     05      WS-DATE1-MM          PIC 9(02).
031400     05      WS-DATE1-DD          PIC 9(02).
031500
031600 01          WS-DATE2             PIC 9(08).
031700 01          WS-DATE2-G REDEFINES WS-DATE2.
031800     05      WS-DATE2-CCYY        PIC 9(04).
031900     05      WS-DATE2-MM          PIC 9(02).
032000     05      WS-DATE2-DD          PIC 9(02).
032100
032200 01          WS-TIME1             PIC 9(06).
032300 01          WS-TIME1-G REDEFINES WS-TIME1.
032400     05      WS-TIME1-HH          PIC 9(02).
032500     05      WS-TIME1-MI          PIC 9(02).
032600     05      WS-TIME1-SS          PIC 9(02).
032700
032800 01          WS-TIME2             PIC 9(06).
032900 01          WS-TIME2-G REDEFINES WS-TIME2.
033000     05      WS-TIME2-HH          PIC 9(02).
033100     05      WS-TIME2-MI          PIC 9(02).
033200     05      WS-TIME2-SS          PIC 9(02).
033300
033400 PROCEDURE DIVISION.
033500
033600******************************************************************
033700* Steuerungs-Section -- Einsprung des gesamten Programms
033800******************************************************************
033900 A100-STEUERUNG SECTION.
034000 A100-00.
034100*  ---> wenn SWITCH-15 gesetzt ist nur Modul/Version zeigen und
034200*       sofort beenden -- kein Datei-Zugriff in diesem Zweig
034300     IF  SHOW-VERSION
034400         DISPLAY K-MODUL " VERSION " K-VERSION
034500         STOP RUN
034600     END-IF
034700
034800*  ---> Vorlauf: Parameter lesen und pruefen, Dateien oeffnen
034900     PERFORM B000-VORLAUF
035000
035100*  ---> bei Abbruch im Vorlauf wird die Verarbeitung uebersprungen
035200*       B090-ENDE meldet den Abbruch und druckt keine Summary
035300     IF  PRG-ABBRUCH
035400         CONTINUE
035500     ELSE
035600         PERFORM B100-VERARBEITUNG
035700     END-IF
035800
035900*  ---> Nachlauf: Dateien schliessen, Zusammenfassung drucken
036000     PERFORM B090-ENDE
036100     STOP RUN
036200     .
036300 A100-99.
036400     EXIT.
036500
036600******************************************************************
036700* Vorlauf -- Initialisierung, Parameterpruefung, Dateien oeffnen
036800******************************************************************
036900 B000-VORLAUF SECTION.
037000 B000-00.
037100     PERFORM C000-INIT THRU C000-99
037200     PERFORM C010-INIT-PARMS THRU C010-99
037300
037400     IF  PRG-ABBRUCH
037500         GO TO B000-99
037600     END-IF
037700
037800     PERFORM C020-OPEN-FILES THRU C020-99
037900     .
038000 B000-99.
038100     EXIT.
038200
038300******************************************************************
038400* Ende -- Dateien schliessen und, falls kein Abbruch, die
038500* Zusammenfassung (REPORTS) drucken
038600******************************************************************
038700 B090-ENDE SECTION.
038800 B090-00.
038900     IF  PRG-ABBRUCH
039000         DISPLAY "QCCVL0M: LAUF ABGEBROCHEN - KEINE AUSGABE"
039100     ELSE
039200         CLOSE INPUT-FILE
039300         CLOSE OUTPUT-FILE
039400*  ---> ein am Dateiende noch offener Bereich (s. Hinweis in
039500*       B100) laesst die Zwischendatei offen -- hier schliessen,
039600*       damit sie nicht als angeblich aktive Datei liegenbleibt
039700         IF  RUN-IS-OPEN
039800             CLOSE WORK-FILE
039900         END-IF
040000         PERFORM C500-SUMMARY THRU C500-99
040100     END-IF
040200     .
040300 B090-99.
040400     EXIT.
040500
040600******************************************************************
040700* Verarbeitung -- liest Eingabesaetze und prueft auf konstanten
040800* Wert je 'laufendem Bereich' (current run)
040900******************************************************************
041000 B100-VERARBEITUNG SECTION.
041100 B100-00.
041200     PERFORM C100-READ-INPUT THRU C100-99
041300
041400     PERFORM C200-SCAN-RECORD THRU C200-99
041500         UNTIL FILE-EOF
041600*  ---> HINWEIS: ein am Dateiende noch offener Bereich wird NICHT
041700*       mehr geprueft/geschrieben -- s. Programmbeschreibung oben;
041800*       dies ist die einzige von der Fachseite ausdruecklich
041900*       zugelassene Ausnahme von 'ein Ausgabesatz je Eingabesatz'
042000*       (QCSYS-14) -- der unter G.06.00 behobene Pufferueberlauf
042100*       war KEINE solche Ausnahme, sondern ein Programmfehler
042200     .
042300 B100-99.
042400     EXIT.
042500
042600******************************************************************
042700* Initialisierung der Arbeitsfelder
042800******************************************************************
042900 C000-INIT SECTION.
043000 C000-00.
043100     INITIALIZE SCHALTER
043200                QC-RUN-TABLE
043300     MOVE ZERO TO C9-RECORDS-READ
043400     MOVE ZERO TO C9-RECORDS-FLAGGED
043500     SET RUN-IS-EMPTY TO TRUE
043600     .
043700 C000-99.
043800     EXIT.
043900
044000******************************************************************
044100* Steuerparameter lesen und pruefen (QCPARMS)
044200******************************************************************
044300 C010-INIT-PARMS SECTION.
044400 C010-00.
044500     OPEN INPUT PARAMETER-FILE
044600
044700     IF  NOT PARM-FILE-OK
044800         DISPLAY "QCCVL0M: PARAMETERDATEI NICHT VER-"
044900         DISPLAY "FUEGBAR, STATUS " PARM-FILE-STATUS
045000         SET PRG-ABBRUCH TO TRUE
045100         GO TO C010-99
045200     END-IF
045300
045400     READ PARAMETER-FILE
045500         AT END
045600             DISPLAY "QCCVL0M: PARAMETERDATEI LEER"
045700             SET PRG-ABBRUCH TO TRUE
045800     END-READ
045900
046000     CLOSE PARAMETER-FILE
046100
046200     IF  PRG-ABBRUCH
046300         GO TO C010-99
046400     END-IF
046500
046600*  ---> QCSYS-63: MAX-DURATION muss numerisch und > 0 sein; ein
046700*       Parameterfehler fuehrt zum sofortigen, sauberen Abbruch
046800*       ohne dass auch nur ein Satz aus INFILE gelesen wird
046900     IF  QCP-MAX-DURATION NOT NUMERIC
047000         DISPLAY "QCCVL0M: MAX-DURATION NICHT NUMERISCH"
047100         SET PRG-ABBRUCH TO TRUE
047200         GO TO C010-99
047300     END-IF
047400
047500     IF  QCP-MAX-DURATION = ZERO
047600         DISPLAY "QCCVL0M: MAX-DURATION MUSS GROESSER 0 SEIN"
047700         SET PRG-ABBRUCH TO TRUE
047800         GO TO C010-99
047900     END-IF
048000
048100*  ---> COLUMN-NAME wird nur auf Vorhandensein geprueft; geprueft
048200*       wird in dieser Routine stets das feste Feld QCI-CHECK-
048300*       VALUE, der Name dient nur der Beschriftung der Summary
048400     IF  QCP-COLUMN-NAME = SPACES
048500         DISPLAY "QCCVL0M: COLUMN-NAME FEHLT IN DEN PARAMETERN"
048600         SET PRG-ABBRUCH TO TRUE
048700         GO TO C010-99
048800     END-IF
048900     .
049000 C010-99.
049100     EXIT.
049200
049300******************************************************************
049400* Ein- und Ausgabedatei eroeffnen
049500******************************************************************
049600 C020-OPEN-FILES SECTION.
049700 C020-00.
049800     OPEN INPUT INPUT-FILE
049900
050000     IF  NOT FILE-OK
050100         DISPLAY "QCCVL0M: EINGABEDATEI NICHT VER-"
050200         DISPLAY "FUEGBAR, STATUS " FILE-STATUS
050300         SET PRG-ABBRUCH TO TRUE
050400         GO TO C020-99
050500     END-IF
050600
050700     OPEN OUTPUT OUTPUT-FILE
050800
050900     IF  NOT OUT-FILE-OK
051000         DISPLAY "QCCVL0M: AUSGABEDATEI NICHT ER-"
051100         DISPLAY "STELLBAR, STATUS " OUT-FILE-STATUS
051200         SET PRG-ABBRUCH TO TRUE
051300         CLOSE INPUT-FILE
051400         GO TO C020-99
051500     END-IF
051600     .
051700 C020-99.
051800     EXIT.
051900
052000******************************************************************
052100* Naechsten Eingabesatz lesen
052200******************************************************************
052300 C100-READ-INPUT SECTION.
052400 C100-00.
052500     READ INPUT-FILE
052600         AT END
052700             SET FILE-EOF TO TRUE
052800             GO TO C100-99
052900     END-READ
053000
053100     ADD 1 TO C9-RECORDS-READ
053200     .
053300 C100-99.
053400     EXIT.
053500
053600******************************************************************
053700* Aktuellen Satz gegen den 'laufenden Bereich' pruefen (BATCH FLOW
053800* Schritt 2): anhaengen, solange der Wert gleich bleibt, sonst
053900* Dauerpruefung durchfuehren, Bereich schreiben und neu beginnen
054000******************************************************************
054100 C200-SCAN-RECORD SECTION.
054200 C200-00.
054300     IF  RUN-IS-EMPTY
054400         PERFORM C210-RUN-START THRU C210-99
054500     ELSE
054600         IF  QCI-CHECK-VALUE = QC-RUN-FIRST-VALUE
054700             PERFORM C220-RUN-APPEND THRU C220-99
054800         ELSE
054900             PERFORM C300-DURATION-CHECK THRU C300-99
055000             PERFORM C400-FLUSH-RUN THRU C400-99
055100             PERFORM C210-RUN-START THRU C210-99
055200         END-IF
055300     END-IF
055400
055500     PERFORM C100-READ-INPUT THRU C100-99
055600     .
055700 C200-99.
055800     EXIT.
055900
056000******************************************************************
056100* Neuen 'laufenden Bereich' mit dem aktuellen Satz beginnen: die
056200* Zwischendatei QC-WORK-RECORD wird neu eroeffnet (vorheriger
056300* Inhalt verworfen) und der erste Satz sofort hineingeschrieben.
056400* QC-RUN-FIRST-DATE/-TIME und QC-RUN-LAST-DATE/-TIME werden hier
056500* auf den ersten Satz gesetzt, da er zugleich der (vorlaeufig)
056600* letzte ist.
056700******************************************************************
056800 C210-RUN-START SECTION.
056900 C210-00.
057000     OPEN OUTPUT WORK-FILE
057100
057200     IF  NOT WORK-FILE-OK
057300         DISPLAY "QCCVL0M: ZWISCHENDATEI NICHT ER-"
057400         DISPLAY "STELLBAR, STATUS " WORK-FILE-STATUS
057500         MOVE 16 TO RETURN-CODE
057600         STOP RUN
057700     END-IF
057800
057900     MOVE 1                    TO QC-RUN-COUNT
058000     MOVE QCI-CHECK-VALUE      TO QC-RUN-FIRST-VALUE
058100     MOVE QCI-RECORD-DATE      TO QC-RUN-FIRST-DATE
058200     MOVE QCI-RECORD-TIME      TO QC-RUN-FIRST-TIME
058300     MOVE QCI-RECORD-DATE      TO QC-RUN-LAST-DATE
058400     MOVE QCI-RECORD-TIME      TO QC-RUN-LAST-TIME
058500
058600     MOVE QCI-LINE-NUMBER      TO QCW-LINE-NUMBER
058700     MOVE QCI-RECORD-DATE      TO QCW-RECORD-DATE
058800     MOVE QCI-RECORD-TIME      TO QCW-RECORD-TIME
058900     MOVE QCI-CHECK-VALUE-TEXT TO QCW-CHECK-VALUE-TEXT
059000     WRITE QC-WORK-RECORD
059100
059200     SET  RUN-IS-OPEN          TO TRUE
059300     .
059400 C210-99.
059500     EXIT.
059600
059700******************************************************************
059800* Aktuellen Satz an den 'laufenden Bereich' anhaengen: er wird,
059900* wie der erste Satz in C210, sofort auf die Zwischendatei
060000* geschrieben -- es gibt seit G.06.00 keine Puffergrenze und
060100* damit keinen Ueberlauffall mehr.  QC-RUN-LAST-DATE/-TIME werden
060200* bei JEDEM Satz fortgeschrieben, damit die spaetere Dauerpruefung
060300* stets das wirkliche letzte Satzdatum des Bereichs kennt.
060400******************************************************************
060500 C220-RUN-APPEND SECTION.
060600 C220-00.
060700     ADD  1 TO QC-RUN-COUNT
060800
060900     MOVE QCI-LINE-NUMBER      TO QCW-LINE-NUMBER
061000     MOVE QCI-RECORD-DATE      TO QCW-RECORD-DATE
061100     MOVE QCI-RECORD-TIME      TO QCW-RECORD-TIME
061200     MOVE QCI-CHECK-VALUE-TEXT TO QCW-CHECK-VALUE-TEXT
061300     WRITE QC-WORK-RECORD
061400
061500     MOVE QCI-RECORD-DATE TO QC-RUN-LAST-DATE
061600     MOVE QCI-RECORD-TIME TO QC-RUN-LAST-TIME
061700     .
061800 C220-99.
061900     EXIT.
062000
062100******************************************************************
062200* Dauerpruefung: nur Bereiche mit mehr als 2 Saetzen werden
062300* geprueft; bei Ueberschreitung von QCP-MAX-DURATION wird der
062400* gesamte Bereich als SCHLECHT markiert (BUSINESS RULES).  Anfang
062500* und Ende des Bereichs kommen seit G.06.00 ausschliesslich aus
062600* den Merkfeldern QC-RUN-FIRST-DATE/-TIME und QC-RUN-LAST-DATE/
062700* -TIME (s. QCRUNBUF) -- es gibt keinen Puffer mehr, aus dessen
062800* erstem/letztem Eintrag diese Werte ersatzweise zu lesen waeren.
062900******************************************************************
063000 C300-DURATION-CHECK SECTION.
063100 C300-00.
063200     SET  RUN-NOT-FLAGGED TO TRUE
063300     MOVE ZERO             TO W-ELAPSED-MINUTEN
063400
063500*  ---> Laeufe von 1 oder 2 Saetzen werden grundsaetzlich nie
063600*       markiert, unabhaengig von ihrer Dauer (vermeidet Fehl-
063700*       alarme bei geringer Abtastrate, s. Aenderung G.01.00)
063800     IF  QC-RUN-COUNT LESS 3
063900         GO TO C300-99
064000     END-IF
064100
064200*  ---> Beginn des Bereichs: QC-RUN-FIRST-DATE/-TIME (s. QCRUNBUF)
064300     MOVE QC-RUN-FIRST-DATE TO WS-DATE1
064400     MOVE QC-RUN-FIRST-TIME TO WS-TIME1
064500
064600*  ---> das tatsaechliche Ende des Bereichs kommt aus QC-RUN-
064700*       LAST-DATE/-TIME, das bei JEDEM angehaengten Satz fort-
064800*       geschrieben wird (s. C220-RUN-APPEND)
064900     MOVE QC-RUN-LAST-DATE TO WS-DATE2
065000     MOVE QC-RUN-LAST-TIME TO WS-TIME2
065100
065200     PERFORM C310-ELAPSED-MINUTES THRU C310-99
065300
065400*  ---> strikter Vergleich: bei GENAU MAX-DURATION wird NICHT
065500*       markiert, nur beim echten Ueberschreiten (BUSINESS RULES)
065600     IF  W-ELAPSED-MINUTEN GREATER QCP-MAX-DURATION
065700         SET RUN-FLAGGED TO TRUE
065800         PERFORM C320-BUILD-MESSAGE THRU C320-99
065900     END-IF
066000     .
066100 C300-99.
066200     EXIT.
066300
066400******************************************************************
066500* Minuten zwischen WS-DATE1/WS-TIME1 und WS-DATE2/WS-TIME2
066600* errechnen -- QCSYS-94: seit 1996 ueber julianische Tageszahl,
066700* vorher fehlerhaft bei Monatswechsel innerhalb des Bereichs.
066800* Ablauf: je Zeitpunkt eine julianische Tageszahl (C311) und die
066900* Tagessekunden seit Mitternacht ermitteln, die Differenz in
067000* Sekunden bilden und durch 60 teilen -- das Ergebnis behaelt vier
067100* Nachkommastellen (s. W-ELAPSED-MINUTEN), die Minuten werden also
067200* NICHT auf ganze Minuten abgeschnitten, wie von der Fachabteilung
067300* gefordert.
067400******************************************************************
067500 C310-ELAPSED-MINUTES SECTION.
067600 C310-00.
067700     MOVE WS-DATE1-CCYY TO C4-JDN-CCYY
067800     MOVE WS-DATE1-MM   TO C4-JDN-MM
067900     MOVE WS-DATE1-DD   TO C4-JDN-DD
068000     PERFORM C311-JULIAN-DAY THRU C311-99
068100     MOVE C9-JDN-RESULT TO C9-JDN-FIRST
068200
068300     MOVE WS-DATE2-CCYY TO C4-JDN-CCYY
068400     MOVE WS-DATE2-MM   TO C4-JDN-MM
068500     MOVE WS-DATE2-DD   TO C4-JDN-DD
068600     PERFORM C311-JULIAN-DAY THRU C311-99
068700     MOVE C9-JDN-RESULT TO C9-JDN-LAST
068800
068900*  ---> Tagessekunden seit Mitternacht, je Zeitpunkt
069000     COMPUTE C9-SEK-TAG-FIRST =
069100             WS-TIME1-HH * 3600 + WS-TIME1-MI * 60 + WS-TIME1-SS
069200     COMPUTE C9-SEK-TAG-LAST  =
069300             WS-TIME2-HH * 3600 + WS-TIME2-MI * 60 + WS-TIME2-SS
069400
069500*  ---> Tagesdifferenz (in Sekunden) plus Differenz der Tages-
069600*       sekunden ergibt die gesamte verstrichene Zeit in Sekunden
069700     COMPUTE C18-ELAPSED-SEKUNDEN =
069800             (C9-JDN-LAST - C9-JDN-FIRST) * 86400
069900              + C9-SEK-TAG-LAST - C9-SEK-TAG-FIRST
070000
070100*  ---> Umrechnung in Minuten, Nachkommastellen bleiben erhalten
070200*       (Zielfeld W-ELAPSED-MINUTEN hat vier Dezimalstellen)
070300     COMPUTE W-ELAPSED-MINUTEN = C18-ELAPSED-SEKUNDEN / 60
070400     .
070500 C310-99.
070600     EXIT.
070700
070800******************************************************************
070900* Julianische Tageszahl aus C4-JDN-CCYY/MM/DD (Algorithmus nach
071000* Fliegel/van Flandern) -- ersetzt keine Kalenderbibliothek, nur
071100* fuer die Differenzbildung zwischen zwei Datumsfeldern gedacht.
071200* Diese Version verzichtet bewusst auf intrinsische FUNCTIONs
071300* (z.B. FUNCTION INTEGER-OF-DATE), da der Compiler zum Zeitpunkt
071400* der urspruenglichen Erstellung (1996) keine COBOL-85-Intrinsics
071500* im produktiven Einsatz hatte; die reine COMPUTE-Formel bleibt
071600* seitdem unveraendert im Einsatz.
071700******************************************************************
071800 C311-JULIAN-DAY SECTION.
071900 C311-00.
072000     COMPUTE C4-JDN-MONFAKT = (C4-JDN-MM - 14) / 12
072100
072200     COMPUTE C9-JDN-RESULT =
072300               C4-JDN-DD - 32075
072400             + (1461 * (C4-JDN-CCYY + 4800 + C4-JDN-MONFAKT)) / 4
072500             + (367  * (C4-JDN-MM - 2
072600                        - C4-JDN-MONFAKT * 12)) / 12
072700             - (3 * ((C4-JDN-CCYY + 4900
072800                      + C4-JDN-MONFAKT) / 100)) / 4
072900     .
073000 C311-99.
073100     EXIT.
073200
073300******************************************************************
073400* Hinweistext fuer einen als SCHLECHT markierten Bereich aufbauen
073500* (vgl. ConstantValueMessage) -- enthaelt die beobachtete Dauer
073600* und die konfigurierte Hoechstdauer als Dezimalwerte, damit die
073700* Fachabteilung ohne Ruecksprache mit dem Rechenzentrum sieht, wie
073800* weit der Bereich die Vorgabe ueberschritten hat.
073900******************************************************************
074000 C320-BUILD-MESSAGE SECTION.
074100 C320-00.
074200     MOVE W-ELAPSED-MINUTEN TO D-ELAPSED
074300     MOVE QCP-MAX-DURATION  TO D-MAXDAUER
074400
074500     MOVE SPACES TO W-MESSAGE-TEXT
074600     STRING "WERT KONSTANT UEBER "         DELIMITED BY SIZE
074700            D-ELAPSED                      DELIMITED BY SIZE
074800            " MINUTEN, MAXIMUM "           DELIMITED BY SIZE
074900            D-MAXDAUER                     DELIMITED BY SIZE
075000            " MINUTEN UEBERSCHRITTEN"      DELIMITED BY SIZE
075100       INTO W-MESSAGE-TEXT
075200     .
075300 C320-99.
075400     EXIT.
075500
075600******************************************************************
075700* Laufende Bereich abschliessen: die Zwischendatei QC-WORK-RECORD
075800* wird geschlossen, zum Lesen wieder geoeffnet und von vorn bis
075900* zum Ende satzweise nach OUTFILE uebertragen (C405/C410) -- in
076000* genau der Reihenfolge, in der die Saetze hineingeschrieben
076100* wurden (BATCH FLOW Schritt 3).  Das Flag (RUN-FLAGGED/RUN-NOT-
076200* FLAGGED) steht zu diesem Zeitpunkt laengst fest und gilt fuer
076300* JEDEN Satz des Bereichs gleichermassen, auch bei sehr langen
076400* Bereichen (QCSYS-125) -- es gibt keine Sonderbehandlung mehr
076500* fuer Saetze, die "zu spaet" kaemen.
076600******************************************************************
076700 C400-FLUSH-RUN SECTION.
076800 C400-00.
076900     CLOSE WORK-FILE
077000     OPEN  INPUT WORK-FILE
077100
077200     IF  NOT WORK-FILE-OK
077300         DISPLAY "QCCVL0M: ZWISCHENDATEI NICHT LESBAR, STATUS "
077400                 WORK-FILE-STATUS
077500         MOVE 16 TO RETURN-CODE
077600         STOP RUN
077700     END-IF
077800
077900     PERFORM C405-READ-WORK THRU C405-99
078000     PERFORM C410-WRITE-ENTRY THRU C410-99
078100         UNTIL WORK-FILE-EOF
078200
078300     CLOSE WORK-FILE
078400     MOVE ZERO        TO QC-RUN-COUNT
078500     SET  RUN-IS-EMPTY TO TRUE
078600     .
078700 C400-99.
078800     EXIT.
078900
079000******************************************************************
079100* Naechsten Satz der Zwischendatei QC-WORK-RECORD lesen (Vorlauf-
079200* Lesung wie C100-READ-INPUT) -- Grundlage fuer C410-WRITE-ENTRY.
079300******************************************************************
079400 C405-READ-WORK SECTION.
079500 C405-00.
079600     READ WORK-FILE
079700         AT END
079800             SET WORK-FILE-EOF TO TRUE
079900     END-READ
080000     .
080100 C405-99.
080200     EXIT.
080300
080400******************************************************************
080500* Einen Satz der Zwischendatei als OUTPUT-RECORD schreiben; Flag
080600* und Hinweistext richten sich nach dem Ergebnis der vorange-
080700* gangenen Dauerpruefung (RUN-FLAGGED/RUN-NOT-FLAGGED) fuer den
080800* GESAMTEN Bereich -- diese Routine setzt einen Satz niemals von
080900* SCHLECHT zurueck auf GUT, sie hebt ihn hoechstens von GUT auf
081000* SCHLECHT an.  Liest am Ende den naechsten Satz vor (C405).
081100******************************************************************
081200 C410-WRITE-ENTRY SECTION.
081300 C410-00.
081400     MOVE QCW-LINE-NUMBER      TO QCO-LINE-NUMBER
081500     MOVE QCW-RECORD-DATE      TO QCO-RECORD-DATE
081600     MOVE QCW-RECORD-TIME      TO QCO-RECORD-TIME
081700     MOVE QCW-CHECK-VALUE-TEXT TO QCO-CHECK-VALUE-TEXT
081800     MOVE SPACES TO QCO-MESSAGE
081900
082000     IF  RUN-FLAGGED
082100         SET  QCO-FLAG-BAD TO TRUE
082200         MOVE W-MESSAGE-TEXT TO QCO-MESSAGE
082300         ADD  1 TO C9-RECORDS-FLAGGED
082400     ELSE
082500         SET  QCO-FLAG-GOOD TO TRUE
082600     END-IF
082700
082800     WRITE QC-OUTPUT-RECORD
082900     PERFORM C405-READ-WORK THRU C405-99
083000     .
083100 C410-99.
083200     EXIT.
083300
083400******************************************************************
083500* Zusammenfassung am Laufende (REPORTS) drucken -- einfache
083600* DISPLAY-Liste, kein eigener Druckdatei-Report, da dieser
083700* Batchschritt keine natuerlichen Kontrollwechsel-Schluessel
083800* ausser dem Dateiende besitzt.
083900******************************************************************
084000 C500-SUMMARY SECTION.
084100 C500-00.
084200     MOVE C9-RECORDS-READ    TO D-LESE-ANZ
084300     MOVE C9-RECORDS-FLAGGED TO D-FLAG-ANZ
084400     MOVE QCP-MAX-DURATION   TO D-MAXDAUER
084500
084600     DISPLAY " "
084700     DISPLAY "KONSTANTWERT-QC ZUSAMMENFASSUNG"
084800     DISPLAY "  GEPRUEFTE SPALTE ............ " QCP-COLUMN-NAME
084900     DISPLAY "  MAX. DAUER (MINUTEN) ........ " D-MAXDAUER
085000     DISPLAY "  SAETZE GELESEN .............. " D-LESE-ANZ
085100     DISPLAY "  SAETZE ALS SCHLECHT MARKIERT  " D-FLAG-ANZ
085200     DISPLAY " "
085300     .
085400 C500-99.
085500     EXIT.
085600
085700******************************************************************
085800* ENDE QCCVL0M
085900******************************************************************

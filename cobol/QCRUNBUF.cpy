000100******************************************************************
000200* QCRUNBUF -- MERKFELDER "LAUFENDER BEREICH" (RUN-BUCHFUEHRUNG)
000300*                                                                *
000400* Haelt die Eckdaten des Bereichs, der verdaechtigt wird, einen  *
000500* konstanten Messwert zu tragen, bis die Dauerpruefung           *
000600* entscheidet, ob er markiert wird.  Arbeitsbereich, keine       *
000700* Datei; die Saetze selbst stehen seit G.06.00 nicht mehr hier,  *
000800* sondern laufend in der Zwischendatei QC-WORK-RECORD (s.        *
000900* QCWORKEC) -- diese Gruppe fuehrt nur noch die Zaehl- und       *
001000* Vergleichsfelder, keine Satzkopien mehr.                       *
001100*                                                                *
001200* Herkunft     :: QC-Subsystem, Konstantwert-Pruefung            *
001300******************************************************************
001400*--------------------------------------------------------------*
001500* Aenderungen                                                   *
001600*--------------------------------------------------------------*
001700*G.00.00|1986-04-02| hw  | Neuerstellung (QCSYS-14)
001800*G.00.01|1989-02-14| hw  | Kapazitaet 500 auf 2000 erhoeht,
001900*                        | laengste je beobachtete Blockierung
002000*                        | eines Sensors (QCSYS-37)
002100*G.00.02|1999-09-21| mf  | QC-RUN-MAX auf 77-Ebene gestellt
002200*                        | (bisher faelschlich als 01-Gruppe
002300*                        | gefuehrt, ist aber ein echter
002400*                        | Einzelwert); QC-RUN-LAST-DATE/-TIME
002500*                        | ergaenzt, damit das aufrufende Programm
002600*                        | das tatsaechliche Satzdatum/-zeit des
002700*                        | LETZTEN Satzes eines Bereichs kennt,
002800*                        | auch wenn dieser Satz wegen
002900*                        | Pufferueberlaufs gar nicht mehr in
003000*                        | QC-RUN-ENTRY steht (QCSYS-118, s.
003100*                        | QCCVL0M)
003200*G.01.00|1999-11-02| mf  | QC-RUN-MAX und die Tabelle QC-RUN-ENTRY
003300*                        | (OCCURS 2000) ganz entfernt: ein
003400*                        | Bereich, der laenger als 2000 Saetze
003500*                        | wird, schrieb seine ueberzaehligen
003600*                        | Saetze bisher SOFORT und ungeflaggt
003700*                        | nach OUTFILE, noch bevor der gepufferte
003800*                        | Teil desselben Bereichs bei
003900*                        | Bereichsende geschrieben wurde --
004000*                        | OUTFILE geriet dadurch aus der
004100*                        | Lesereihenfolge, und ein nachtraeglich
004200*                        | als SCHLECHT erkannter Bereich liess
004300*                        | die bereits geschriebenen Saetze
004400*                        | unkorrigierbar auf GUT stehen
004500*                        | (QCSYS-125, bei einer fest-blockierten
004600*                        | Bojenkette entdeckt, die wochenlang
004700*                        | unerkannt blieb).
004800*                        | QC-RUN-FIRST-DATE/-TIME ergaenzt; die
004900*                        | Satzpufferung selbst laeuft jetzt ueber
005000*                        | die Zwischendatei QC-WORK-RECORD (s.
005100*                        | QCWORKEC), die keine Laengengrenze mehr
005200*                        | kennt
005300*--------------------------------------------------------------*
005400 01  QC-RUN-TABLE.
005500*            Anzahl der Saetze im z.Zt. laufenden Bereich (auch
005600*            waehrend dieser laengst ueber die Zwischendatei
005700*            geschrieben wird, nicht mehr in einer Tabelle steht)
005800     05  QC-RUN-COUNT             PIC S9(09) COMP VALUE ZERO.
005900*            Messwert des ERSTEN Satzes (Vergleichsbasis fuer
006000*            jeden weiteren Satz, s. C200-SCAN-RECORD)
006100     05  QC-RUN-FIRST-VALUE       PIC S9(07)V9(04) VALUE ZERO.
006200*            Satzdatum/-zeit des ERSTEN Satzes des Bereichs
006300     05  QC-RUN-FIRST-DATE        PIC 9(08) VALUE ZERO.
006400     05  QC-RUN-FIRST-TIME        PIC 9(06) VALUE ZERO.
006500*            Satzdatum/-zeit des bislang LETZTEN Satzes -- wird
006600*            bei jedem angehaengten Satz fortgeschrieben
006700     05  QC-RUN-LAST-DATE         PIC 9(08) VALUE ZERO.
006800     05  QC-RUN-LAST-TIME         PIC 9(06) VALUE ZERO.
006900     05  FILLER                   PIC X(08).

000100******************************************************************
000200* QCOUTREC -- AUSGABESATZ FUER KONSTANTWERT-QC (ConstantValue)
000300*                                                                *
000400* Echo der Eingabe-Schluesselfelder plus Ergebnis dieser QC-     *
000500* Pruefung; je Eingabesatz wird genau ein Ausgabesatz erzeugt.   *
000600*                                                                *
000700* Herkunft     :: QC-Subsystem, Ausgabe-/Markierungsstufe        *
000800* Satzlaenge   :: 120 Byte, feste Laenge, Zeilen-sequentiell     *
000900******************************************************************
001000*--------------------------------------------------------------*
001100* Aenderungen                                                   *
001200*--------------------------------------------------------------*
001300*G.00.00|1986-04-02| hw  | Neuerstellung (QCSYS-14)
001400*G.00.01|1994-11-08| rf  | OUT-MESSAGE auf 80 Byte erweitert
001500*                        | (zu kurz fuer lange Dauertexte, QCSYS-8
001600*--------------------------------------------------------------*
001700 01  QC-OUTPUT-RECORD.
001800*            laufende Zeilennummer, wie QC-INPUT-RECORD
001900     05  QCO-LINE-NUMBER          PIC 9(06).
002000     05  QCO-RECORD-DATE          PIC 9(08).
002100     05  QCO-RECORD-TIME          PIC 9(06).
002200     05  QCO-CHECK-VALUE-TEXT     PIC X(16).
002300*            Ergebnisflag dieser Pruefung: 'G' oder 'B'
002400     05  QCO-FLAG                 PIC X(01).
002500         88  QCO-FLAG-GOOD                VALUE "G".
002600         88  QCO-FLAG-BAD                 VALUE "B".
002700*            Hinweistext, falls markiert, sonst Leerzeichen
002800     05  QCO-MESSAGE              PIC X(80).
002900*            Fuellbytes auf Satzlaenge 120
003000     05  FILLER                   PIC X(03).
